000100*****************************************************************
000200*                                                               *
000300*   PROGRAMME CTXTAUX                                          *
000400*   LANGAGE COBOL                                               *
000500*                                                               *
000600*   SOUS-PROGRAMME DE GESTION DE LA TABLE DES TAUX DE TAXE      *
000700*   FONCIERE (UN TAUX PAR NATURE DE BIEN : FLAT/HOUSE/OFFICE).  *
000800*   APPELE PAR CTXBAT1 EN MODE CHARGEMENT (UNE FOIS PAR         *
000900*   ARTICLE DU TAX-RATE-FILE, EN DEBUT DE TRAITEMENT) PUIS EN   *
001000*   MODE RECHERCHE (UNE FOIS PAR BIEN LU SUR LE PROPERTY-FILE). *
001100*   LA TABLE N'EST JAMAIS REECRITE SUR FICHIER.                 *
001200*                                                               *
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.     CTXTAUX.
001600 AUTHOR.         G. DUVIVIER.
001700 INSTALLATION.   DGFIP - CENTRE INFORMATIQUE.
001800 DATE-WRITTEN.   06/03/1986.
001900 DATE-COMPILED.
002000 SECURITY.       DIFFUSION RESTREINTE - USAGE INTERNE DGFIP.
002100*****************************************************************
002200*  HISTORIQUE DES MODIFICATIONS
002300*  ---------------------------
002400*  06/03/86 GDU  CREATION - CHARGEMENT/RECHERCHE DES TAUX DE      GDU8603 
002500*                TAXE FONCIERE PAR NATURE DE BIEN, POUR LE
002600*                BATCH NOCTURNE DU ROLE FONCIER.
002700*  14/09/88 GDU  AJOUT D'UN CODE RETOUR (CTXTAUX-CR) DISTINCT     GDU8809 
002800*                POUR "TABLE PLEINE" ET "TYPE NON TROUVE"
002900*                (TICKET SI-88-0142).
003000*  22/11/91 GDU  LA RECHERCHE PARCOURT DESORMAIS LA TABLE EN      GDU9111 
003100*                ENTIER MEME APRES UNE CORRESPONDANCE, POUR
003200*                DETECTER LES DOUBLONS DE TYPE EN CHARGEMENT
003300*                (TICKET SI-91-0077).
003400*  04/01/99 GDU  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE DANS    GDU9901 
003500*                CE SOUS-PROGRAMME, RAS (TICKET SI-99-0231).
003600*  13/03/18 BEP  REFONTE POUR LE PASSAGE DU ROLE FONCIER SUR LE   BEP1803 
003700*                NOUVEAU MODELE PROPRIETAIRE/BIEN (PROJET
003800*                CROISIC-BATCH) - REPRISE DE LA TABLE XTAXREC.
003900*  02/05/18 BEP  SECURISATION DE LA RECHERCHE (CTXTAUX-CR = 12    BEP1805 
004000*                PAR DEFAUT TANT QU'AUCUNE CORRESPONDANCE N'EST
004100*                TROUVEE) - TICKET SI-18-0512.
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     UPSI-0 ON STATUS IS CTXTAUX-TRACE-ON
004700            OFF STATUS IS CTXTAUX-TRACE-OFF.
004800*
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005200 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005300-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
005400-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
005500*
005600 01  VERSION                PIC X(23) VALUE 'CTXTAUX  03 DU 02/05/18'.
005700*
005800*----------------------------------------------------------------
005900*    COMPTEURS DE TRAVAIL - NOMBRE DE CHARGEMENTS ET DE
006000*    RECHERCHES TRAITES DEPUIS L'OUVERTURE DU RUN (TRACE UPSI-0)
006100*----------------------------------------------------------------
006200 77  W77-CPT-CHARGEMENTS     PIC 9(05) COMP-3 VALUE ZERO.
006300 77  W77-CPT-RECHERCHES      PIC 9(05) COMP-3 VALUE ZERO.
006400*----------------------------------------------------------------
006500*    ZONE DE TRACE - EDITEE SUR LE JOURNAL SI UPSI-0 ACTIF
006600*----------------------------------------------------------------
006700 01  W-LIGNE-TRACE.
006800     05  W-TR-PGM             PIC X(08) VALUE 'CTXTAUX '.
006900     05  W-TR-DEMANDE         PIC X(01).
007000     05  W-TR-TYPE-BIEN       PIC X(06).
007100     05  W-TR-CR              PIC 9(02).
007200 01  W-LIGNE-TRACE-R REDEFINES W-LIGNE-TRACE.
007300     05  W-TRR-ZONE           PIC X(17).
007400*
007500 LINKAGE SECTION.
007600*----------------------------------------------------------------
007700*    ZONE DE LIAISON - DEMANDE ET RETOUR
007800*----------------------------------------------------------------
007900 01  CTXTAUX-PARM.
008000     05  CTXTAUX-CODE-DEMANDE     PIC X(01).
008100         88  CTXTAUX-CHARGER          VALUE 'C'.
008200         88  CTXTAUX-RECHERCHER       VALUE 'R'.
008300     05  CTXTAUX-TYPE-BIEN        PIC X(06).
008400     05  CTXTAUX-TAUX             PIC S9(03)V99 COMP-3.
008500     05  CTXTAUX-CR               PIC 9(02).
008600 01  CTXTAUX-PARM-VIDAGE REDEFINES CTXTAUX-PARM PIC X(12).
008700*----------------------------------------------------------------
008800*    TABLE DES TAUX EN MEMOIRE - PROPRIETE DU PROGRAMME APPELANT
008900*    (01 TXR-ENREG N'EST PAS UTILISE ICI, SEUL 01 TXR-TABLE SERT)
009000*----------------------------------------------------------------
009100     COPY XTAXREC.
009200 01  TXR-TABLE-VIDAGE REDEFINES TXR-TABLE PIC X(29).
009300*
009400 PROCEDURE DIVISION USING CTXTAUX-PARM TXR-TABLE.
009500*=================================================================
009600 0000-CTXTAUX-DEBUT.
009700*----------------------------------------------------------------
009800     MOVE ZERO             TO CTXTAUX-CR
009900     EVALUATE TRUE
010000         WHEN CTXTAUX-CHARGER
010100             PERFORM 1000-CHARGER-I THRU 1000-CHARGER-F
010200         WHEN CTXTAUX-RECHERCHER
010300             PERFORM 2000-CHERCHER-I THRU 2000-CHERCHER-F
010400         WHEN OTHER
010500             MOVE 99        TO CTXTAUX-CR
010600     END-EVALUATE
010700     GOBACK
010800     .
010900*
011000*----------------------------------------------------------------
011100*    1000 - CHARGEMENT D'UN TAUX DANS LA TABLE EN MEMOIRE
011200*    APPELE UNE FOIS PAR ARTICLE DU TAX-RATE-FILE
011300*----------------------------------------------------------------
011400 1000-CHARGER-I.
011500     ADD 1                  TO W77-CPT-CHARGEMENTS
011600     IF TXR-NB-TAUX > 2
011700         MOVE 90            TO CTXTAUX-CR
011800     ELSE
011900         ADD 1              TO TXR-NB-TAUX
012000         MOVE CTXTAUX-TYPE-BIEN
012100                            TO TXR-T-TYPE-BIEN(TXR-NB-TAUX)
012200         MOVE CTXTAUX-TAUX  TO TXR-T-TAUX(TXR-NB-TAUX)
012300     END-IF.
012400 1000-CHARGER-F.
012500     EXIT.
012600*
012700*----------------------------------------------------------------
012800*    2000 - RECHERCHE DU TAUX APPLICABLE A UNE NATURE DE BIEN
012900*    APPELE UNE FOIS PAR BIEN LU SUR LE PROPERTY-FILE
013000*----------------------------------------------------------------
013100 2000-CHERCHER-I.
013200     ADD 1                  TO W77-CPT-RECHERCHES
013300     MOVE 12                TO CTXTAUX-CR
013400     MOVE ZERO               TO CTXTAUX-TAUX
013500     PERFORM 2100-COMPARER-I THRU 2100-COMPARER-F
013600             VARYING TXR-IND FROM 1 BY 1
013700             UNTIL TXR-IND > TXR-NB-TAUX.
013800 2000-CHERCHER-F.
013900     EXIT.
014000*
014100 2100-COMPARER-I.
014200     IF TXR-T-TYPE-BIEN(TXR-IND) = CTXTAUX-TYPE-BIEN
014300         MOVE TXR-T-TAUX(TXR-IND) TO CTXTAUX-TAUX
014400         MOVE ZERO                TO CTXTAUX-CR
014500     END-IF.
014600 2100-COMPARER-F.
014700     EXIT.


000100*****************************************************************
000200*
000300*   COPY MEMBER  XOWNREC
000400*   -----------------------------------------------------------
000500*   LAYOUT DU FICHIER MAITRE DES PROPRIETAIRES (OWNER-FILE) DU
000600*   ROLE FONCIER.  UN ENREGISTREMENT PAR PROPRIETAIRE INSCRIT.
000700*   LA RUBRIQUE OWN-NB-BIENS PILOTE L'APPARIEMENT AVEC LE
000800*   FICHIER DES BIENS (PROPERTY-FILE, VOIR COPY XPRPREC) QUI EST
000900*   TRIE DANS LE MEME ORDRE CROISSANT SUR OWN-NO-PROPRIO, SI
001000*   BIEN QUE LA LECTURE DES DEUX FICHIERS SE FAIT EN RUPTURE
001100*   SIMPLE (PAS DE FICHIER INDEXE SUR CETTE CHAINE).
001200*
001300*   ZONE OWN-DETTE-FISC : SOLDE DE DETTE FISCALE DU PROPRIETAIRE.
001400*   ELLE EST MAJOREE CHAQUE NUIT DE 5 POUR CENT TANT QU'ELLE EST
001500*   NON NULLE (CF PGM CTXDET1, APPELE DEPUIS CTXBAT1), ET SERT DE
001600*   CRITERE DE SELECTION POUR LA LISTE DES PROPRIETAIRES
001700*   DEBITEURS (CTXOWN1).
001800*
001900*   LA ZONE OWN-FIN-ZONE MARQUE LA FIN DE L'ENREGISTREMENT POUR
002000*   LES OUTILS DE VIDAGE (DUMP) DU PARC ET POUR UN EVENTUEL
002100*   AGRANDISSEMENT ULTERIEUR.
002200*
002300*   HISTORIQUE
002400*   ----------
002500*   06/03/86 GDU  CREATION POUR LE BATCH NOCTURNE DE MISE A JOUR  GDU8603 
002600*                 DU ROLE FONCIER (PROPRIETAIRES/BIENS/TAUX).
002700*   13/03/18 BEP  REFONTE DE L'ENREGISTREMENT POUR LE PASSAGE DU  BEP1803 
002800*                 ROLE FONCIER SUR LE NOUVEAU MODELE
002900*                 PROPRIETAIRE/BIEN (PROJET CROISIC-BATCH).
003000*   02/05/18 BEP  AJOUT DES 88-NIVEAUX SUR OWN-SITU-FAMILIALE ET  BEP1805 
003100*                 OWN-A-CHARGE POUR SECURISER LE LEVIER FAMILLE
003200*                 (TICKET SI-18-0512).
003300*   22/07/95 GDU  AJOUT DE OWN-EMAIL/OWN-TELEPHONE POUR LA        GDU9507 
003400*                 CAMPAGNE DE RELANCE PAR COURRIER ELECTRONIQUE.
003500*   14/11/97 GDU  OWN-EMAIL PORTE DE X(24) A X(40) - LES ADRESSES GDU9711 
003600*                 FOURNISSEUR D'ACCES DEPASSAIENT LA ZONE.
003700*   04/01/99 GDU  PASSAGE DE OWN-DT-NAISSANCE EN CCYYMMDD AVEC    GDU9901 
003800*                 VUE ECLATEE (CHANTIER PASSAGE AN 2000 - TICKET
003900*                 SI-99-0231).
004000*   19/09/03 RVL  AJOUT DE LA VUE DE VIDAGE OWN-ENREG-VIDAGE ET   RVL0309 
004100*                 DU MARQUEUR DE FIN DE ZONE (TICKET SI-03-0654).
004200*   11/02/09 PDU  OWN-NB-BIENS PASSE DE 9(02) A 9(03) - CERTAINS  PDU0902 
004300*                 PROPRIETAIRES INDIVIS DEPASSAIENT 99 BIENS
004400*                 (TICKET SI-09-0088).
004500*   06/06/18 BEP  RELECTURE - AUCUN CHANGEMENT DE ZONE, MISE A    BEP1806 
004600*                 JOUR DES COMMENTAIRES SUITE AUDIT INTERNE.
004700*****************************************************************
004800 01  OWN-ENREG.
004900*----------------------------------------------------------------
005000*    IDENTIFIANT DU PROPRIETAIRE - CLE DE TRI DU FICHIER ET DE
005100*    L'APPARIEMENT AVEC LE FICHIER DES BIENS
005200*----------------------------------------------------------------
005300     05  OWN-NO-PROPRIO           PIC 9(05).
005400*----------------------------------------------------------------
005500*    ETAT CIVIL DU PROPRIETAIRE
005600*----------------------------------------------------------------
005700     05  OWN-IDENTITE.
005800*        PRENOM D'USAGE
005900         10  OWN-PRENOM           PIC X(20).
006000*        NOM DE FAMILLE
006100         10  OWN-NOM              PIC X(20).
006200*        AGE EN ANNEES REVOLUES AU 1ER JANVIER DE L'EXERCICE
006300     05  OWN-AGE                  PIC 9(03).
006400*----------------------------------------------------------------
006500*    SITUATION FAMILIALE - SERT DE CLE AU LEVIER D'ABATTEMENT
006600*    DE TAXE (CF CTXOBL1, TABLE DES 4 COMBINAISONS)
006700*----------------------------------------------------------------
006800     05  OWN-SITU-FAMILIALE       PIC X(08).
006900         88  OWN-CELIBATAIRE          VALUE 'SINGLE  '.
007000         88  OWN-MARIE                VALUE 'MARRIED '.
007100*        INDICATEUR ENFANT(S) A CHARGE - Y/N
007200     05  OWN-A-CHARGE             PIC X(01).
007300         88  OWN-AVEC-ENFANTS         VALUE 'Y'.
007400         88  OWN-SANS-ENFANTS         VALUE 'N'.
007500*----------------------------------------------------------------
007600*    COORDONNEES DE RELANCE - REPRISES TELLES QUELLES SUR
007700*    L'EDITION, NON UTILISEES DANS LES CALCULS DE TAXE
007800*----------------------------------------------------------------
007900     05  OWN-EMAIL                PIC X(40).
008000     05  OWN-TELEPHONE            PIC X(15).
008100*----------------------------------------------------------------
008200*    DATE DE NAISSANCE CCYYMMDD, AVEC VUE ECLATEE ANNEE/MOIS/
008300*    JOUR POUR LES EDITIONS ET LES CONTROLES DE VRAISEMBLANCE
008400*----------------------------------------------------------------
008500     05  OWN-DT-NAISSANCE         PIC 9(08).
008600     05  OWN-DT-NAISS-R REDEFINES OWN-DT-NAISSANCE.
008700         10  OWN-DTN-CCAA         PIC 9(04).
008800         10  OWN-DTN-MM           PIC 9(02).
008900         10  OWN-DTN-JJ           PIC 9(02).
009000*----------------------------------------------------------------
009100*    SOLDE DE DETTE FISCALE - 2 DECIMALES, EMPAQUETE. MAJORE
009200*    CHAQUE NUIT DE 5 POUR CENT TANT QUE NON NUL (CTXDET1).
009300*    UN SOLDE STRICTEMENT POSITIF FAIT DU PROPRIETAIRE UN
009400*    DEBITEUR (CTXOWN1, EDITION DEBTOR-REPORT).
009500*----------------------------------------------------------------
009600     05  OWN-DETTE-FISC           PIC S9(07)V99 COMP-3.
009700*----------------------------------------------------------------
009800*    NOMBRE DE BIENS RATTACHES SUR PROPERTY-FILE - PILOTE LA
009900*    BOUCLE DE LECTURE EN RUPTURE DANS CTXBAT1
010000*----------------------------------------------------------------
010100     05  OWN-NB-BIENS             PIC 9(03).
010200*----------------------------------------------------------------
010300*    ZONE DE RESERVE - CADRAGE DE L'ENREGISTREMENT
010400*----------------------------------------------------------------
010500     05  FILLER                   PIC X(10).
010600*----------------------------------------------------------------
010700*    MARQUEUR DE FIN DE ZONE FIXE (VOIR HISTORIQUE 19/09/03) -
010800*    NE JAMAIS DEPLACER, LES UTILITAIRES DE VIDAGE DU PARC S'Y
010900*    REFERENT
011000*----------------------------------------------------------------
011100     05  OWN-FIN-ZONE             PIC X(01) VALUE '*'.
011200*
011300*----------------------------------------------------------------
011400*    VUE DE VIDAGE (DUMP) POUR LES UTILITAIRES DE CONTROLE
011500*    D'INTEGRITE DE FICHIER - REDEFINITION SANS DECOUPAGE, VOIR
011600*    HISTORIQUE 19/09/03
011700*----------------------------------------------------------------
011800 01  OWN-ENREG-VIDAGE REDEFINES OWN-ENREG PIC X(139).


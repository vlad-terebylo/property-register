000100*****************************************************************
000200*
000300*   COPY MEMBER  XPRPREC
000400*   -----------------------------------------------------------
000500*   LAYOUT DU FICHIER DES BIENS IMMOBILIERS (PROPERTY-FILE) DU
000600*   ROLE FONCIER.  UN ENREGISTREMENT PAR BIEN.  LE FICHIER EST
000700*   TRIE SUR PRP-NO-PROPRIO (CLE ETRANGERE VERS OWNER-FILE, VOIR
000800*   COPY XOWNREC) DE SORTE QUE LES BIENS D'UN MEME PROPRIETAIRE
000900*   FORMENT UN GROUPE CONTIGU LORS DE LA LECTURE EN RUPTURE PAR
001000*   CTXBAT1.
001100*
001200*   PRP-TYPE-BIEN PILOTE LE TAUX APPLIQUE (COPY XTAXREC) : LA
001300*   TAXE DU BIEN VAUT PRP-SURFACE MULTIPLIE PAR LE TAUX DU TYPE.
001400*
001500*   HISTORIQUE
001600*   ----------
001700*   06/03/86 GDU  CREATION POUR LE BATCH NOCTURNE DE MISE A JOUR  GDU8603 
001800*                 DU ROLE FONCIER (PROPRIETAIRES/BIENS/TAUX).
001900*   13/03/18 BEP  REFONTE DE L'ENREGISTREMENT POUR LE PASSAGE DU  BEP1803 
002000*                 ROLE FONCIER SUR LE NOUVEAU MODELE
002100*                 PROPRIETAIRE/BIEN (PROJET CROISIC-BATCH).
002200*   02/05/18 BEP  AJOUT DES 88-NIVEAUX SUR PRP-TYPE-BIEN POUR     BEP1805 
002300*                 SECURISER LA RECHERCHE DU TAUX (TICKET
002400*                 SI-18-0512).
002500*   30/06/89 GDU  PRP-SURFACE PASSE DE 9(03) A 9(05) M2 - LES     GDU8906 
002600*                 LOCAUX COMMERCIAUX DEPASSAIENT 999 M2.
002700*   17/03/94 GDU  AJOUT DE PRP-DT-ENREGISTR POUR DISTINGUER LA    GDU9403 
002800*                 DATE DE MUTATION DE LA DATE D'INSCRIPTION AU
002900*                 REGISTRE (TICKET SI-94-0176).
003000*   04/01/99 GDU  PASSAGE DES DATES EN CCYYMMDD AVEC VUE ECLATEE  GDU9901 
003100*                 (CHANTIER PASSAGE AN 2000 - TICKET SI-99-0231).
003200*   19/09/03 RVL  AJOUT DE LA VUE DE VIDAGE PRP-ENREG-VIDAGE      RVL0309 
003300*                 (TICKET SI-03-0654).
003400*   28/02/12 PDU  PRP-ETAT PORTE DE X(06) A X(09) - LE LIBELLE    PDU1202 
003500*                 'GOOD'/'DAMAGED' NE TENAIT PAS SUR 6 (TICKET
003600*                 SI-12-0033).
003700*****************************************************************
003800 01  PRP-ENREG.
003900*----------------------------------------------------------------
004000*    IDENTIFIANT DU BIEN
004100*----------------------------------------------------------------
004200     05  PRP-NO-BIEN              PIC 9(05).
004300*----------------------------------------------------------------
004400*    CLE ETRANGERE VERS LE PROPRIETAIRE (OWN-NO-PROPRIO)
004500*----------------------------------------------------------------
004600     05  PRP-NO-PROPRIO           PIC 9(05).
004700*----------------------------------------------------------------
004800*    NATURE DU BIEN - CLE DE RECHERCHE DU TAUX (COPY XTAXREC)
004900*----------------------------------------------------------------
005000     05  PRP-TYPE-BIEN            PIC X(06).
005100         88  PRP-APPARTEMENT          VALUE 'FLAT  '.
005200         88  PRP-MAISON               VALUE 'HOUSE '.
005300         88  PRP-BUREAU               VALUE 'OFFICE'.
005400*----------------------------------------------------------------
005500*    LOCALISATION DU BIEN
005600*----------------------------------------------------------------
005700     05  PRP-VILLE                PIC X(20).
005800     05  PRP-ADRESSE              PIC X(40).
005900*----------------------------------------------------------------
006000*    SURFACE (M2 ENTIERS) - BASE DE CALCUL DE LA TAXE, ET
006100*    NOMBRE DE PIECES (PORTE A TITRE INFORMATIF, NON UTILISE
006200*    DANS LES CALCULS)
006300*----------------------------------------------------------------
006400     05  PRP-SURFACE              PIC 9(05).
006500     05  PRP-NB-PIECES            PIC 9(03).
006600*----------------------------------------------------------------
006700*    COUT D'ACQUISITION / VALEUR VENALE - 2 DECIMALES, EMPAQUETE
006800*    PORTE A TITRE INFORMATIF, NON UTILISE DANS LES CALCULS DE
006900*    TAXE (SEULE LA SURFACE ET LE TAUX INTERVIENNENT)
007000*----------------------------------------------------------------
007100     05  PRP-COUT                 PIC S9(09)V99 COMP-3.
007200*----------------------------------------------------------------
007300*    DATE DE MUTATION (PRISE DE TITRE PAR LE PROPRIETAIRE
007400*    ACTUEL) ET DATE D'INSCRIPTION AU REGISTRE, CCYYMMDD, AVEC
007500*    VUES ECLATEES POUR LES EDITIONS ET CONTROLES DE
007600*    VRAISEMBLANCE
007700*----------------------------------------------------------------
007800     05  PRP-DT-ACQUISITION       PIC 9(08).
007900     05  PRP-DT-ACQUIS-R REDEFINES PRP-DT-ACQUISITION.
008000         10  PRP-DTA-CCAA         PIC 9(04).
008100         10  PRP-DTA-MM           PIC 9(02).
008200         10  PRP-DTA-JJ           PIC 9(02).
008300     05  PRP-DT-ENREGISTR         PIC 9(08).
008400     05  PRP-DT-ENREG-R REDEFINES PRP-DT-ENREGISTR.
008500         10  PRP-DTE-CCAA         PIC 9(04).
008600         10  PRP-DTE-MM           PIC 9(02).
008700         10  PRP-DTE-JJ           PIC 9(02).
008800*----------------------------------------------------------------
008900*    ETAT DU BIEN - LIBELLE COURT, PORTE A TITRE INFORMATIF
009000*----------------------------------------------------------------
009100     05  PRP-ETAT                 PIC X(09).
009200*----------------------------------------------------------------
009300*    ZONE DE RESERVE
009400*----------------------------------------------------------------
009500     05  FILLER                   PIC X(08).
009600*----------------------------------------------------------------
009700*    MARQUEUR DE FIN DE ZONE FIXE - NE JAMAIS DEPLACER, LES
009800*    UTILITAIRES DE VIDAGE DU PARC S'Y REFERENT
009900*----------------------------------------------------------------
010000     05  PRP-FIN-ZONE             PIC X(01) VALUE '*'.
010100*
010200*----------------------------------------------------------------
010300*    VUE DE VIDAGE (DUMP) POUR LES UTILITAIRES DE CONTROLE
010400*    D'INTEGRITE DE FICHIER
010500*----------------------------------------------------------------
010600 01  PRP-ENREG-VIDAGE REDEFINES PRP-ENREG PIC X(124).


000100*****************************************************************
000200*
000300*   COPY MEMBER  XTAXREC
000400*   -----------------------------------------------------------
000500*   LAYOUT DU FICHIER DES TAUX DE TAXE (TAX-RATE-FILE) ET DE LA
000600*   TABLE EN MEMOIRE CONSTITUEE PAR CTXTAUX AU DEMARRAGE DU
000700*   BATCH.  UN TAUX PAR NATURE DE BIEN (FLAT / HOUSE / OFFICE) -
000800*   3 ARTICLES DANS LE JEU DE DONNEES DE REFERENCE. LE FICHIER
000900*   N'EST JAMAIS REECRIT, IL EST CHARGE UNE SEULE FOIS PAR
001000*   EXECUTION (DONNEE DE PARAMETRAGE, PAS DE FICHIER INDEXE).
001100*
001200*   HISTORIQUE
001300*   ----------
001400*   06/03/86 GDU  CREATION POUR LE BATCH NOCTURNE DE MISE A JOUR  GDU8603 
001500*                 DU ROLE FONCIER (PROPRIETAIRES/BIENS/TAUX).
001600*   13/03/18 BEP  REFONTE POUR LE PASSAGE DU ROLE FONCIER SUR LE  BEP1803 
001700*                 NOUVEAU MODELE PROPRIETAIRE/BIEN (PROJET
001800*                 CROISIC-BATCH).
001900*   02/05/18 BEP  AJOUT DE LA TABLE EN MEMOIRE TXR-TABLE POUR LA  BEP1805 
002000*                 RECHERCHE PAR CTXOBL1 (TICKET SI-18-0512).
002100*****************************************************************
002200*
002300*   ARTICLE DU FICHIER TAX-RATE-FILE (UN PAR NATURE DE BIEN)
002400*
002500 01  TXR-ENREG.
002600     05  TXR-TYPE-BIEN            PIC X(06).
002700     05  TXR-TAUX                 PIC S9(03)V99 COMP-3.
002800     05  FILLER                   PIC X(05).
002900*
003000*----------------------------------------------------------------
003100*    TABLE EN MEMOIRE DES TAUX - CHARGEE UNE FOIS PAR CTXTAUX,
003200*    JAMAIS REECRITE. INDEXEE PAR TXR-IND (1 A TXR-NB-TAUX).
003300*    3 POSTES UTILISES DANS LE JEU DE DONNEES DE REFERENCE
003400*    (FLAT = 6.00, HOUSE = 8.00, OFFICE = 13.00).
003500*----------------------------------------------------------------
003600 01  TXR-TABLE.
003700     05  TXR-NB-TAUX              PIC 9(02) COMP-3 VALUE ZERO.
003800     05  TXR-POSTE OCCURS 3 TIMES
003900                   INDEXED BY TXR-IND.
004000         10  TXR-T-TYPE-BIEN      PIC X(06).
004100         10  TXR-T-TAUX           PIC S9(03)V99 COMP-3.


000100*****************************************************************
000200*                                                               *
000300*   PROGRAMME CTXDET1                                          *
000400*   LANGAGE COBOL                                               *
000500*                                                               *
000600*   SOUS-PROGRAMME DE VIEILLISSEMENT (MAJORATION) DE LA DETTE   *
000700*   FISCALE. APPELE PAR CTXBAT1 UNE FOIS PAR PROPRIETAIRE LORS  *
000800*   DE LA PASSE NOCTURNE DE MISE A JOUR DU OWNER-FILE. UN       *
000900*   PROPRIETAIRE SANS DETTE (OWN-DETTE-FISC = 0) N'EST PAS      *
001000*   TOUCHE ; UN PROPRIETAIRE EN DETTE SUBIT UNE MAJORATION      *
001100*   FORFAITAIRE DE 5 POUR CENT. CE TRAITEMENT EST INDEPENDANT   *
001200*   DU CALCUL DE L'OBLIGATION DE TAXE DE LA PERIODE (CTXOBL1) : *
001300*   IL NE FAIT QUE VIEILLIR LE SOLDE DEJA INSCRIT AU DOSSIER.   *
001400*                                                               *
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     CTXDET1.
001800 AUTHOR.         R. VILLENEUVE.
001900 INSTALLATION.   DGFIP - CENTRE INFORMATIQUE.
002000 DATE-WRITTEN.   02/09/1987.
002100 DATE-COMPILED.
002200 SECURITY.       DIFFUSION RESTREINTE - USAGE INTERNE DGFIP.
002300*****************************************************************
002400*  HISTORIQUE DES MODIFICATIONS
002500*  ---------------------------
002600*  02/09/87 RVL  CREATION - MAJORATION FORFAITAIRE DE 5% DE LA    RVL8709 
002700*                DETTE FISCALE DES PROPRIETAIRES DEBITEURS,
002800*                POUR LE BATCH NOCTURNE DU ROLE FONCIER.
002900*  17/05/90 RVL  LE TAUX DE MAJORATION EST DESORMAIS PORTE PAR    RVL9005 
003000*                UNE CONSTANTE DE TRAVAIL (W-TAUX-MAJORATION)
003100*                AU LIEU D'ETRE ECRIT EN DUR DANS LE COMPUTE,
003200*                POUR FACILITER UNE EVOLUTION FUTURE DU TAUX
003300*                (TICKET SI-90-0119).
003400*  04/01/99 GDU  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE DANS    GDU9901 
003500*                CE SOUS-PROGRAMME, RAS (TICKET SI-99-0231).
003600*  13/03/18 BEP  REFONTE POUR LE PASSAGE DU ROLE FONCIER SUR LE   BEP1803 
003700*                NOUVEAU MODELE PROPRIETAIRE/BIEN (PROJET
003800*                CROISIC-BATCH).
003900*  02/05/18 BEP  AJOUT DE L'INDICATEUR CTXDET1-MAJOREE POUR QUE   BEP1805 
004000*                CTXBAT1 PUISSE CUMULER LE NOMBRE DE DEBITEURS
004100*                TRAITES SANS RETESTER LA DETTE AVANT (TICKET
004200*                SI-18-0512).
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 ON STATUS IS CTXDET1-TRACE-ON
004800            OFF STATUS IS CTXDET1-TRACE-OFF.
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005300 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005400-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
005500-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
005600*
005700 01  VERSION                PIC X(23) VALUE 'CTXDET1  03 DU 02/05/18'.
005800*
005900*----------------------------------------------------------------
006000*    TAUX DE MAJORATION FORFAITAIRE - 5 POUR CENT, SOIT UN
006100*    COEFFICIENT DE 1,05 APPLIQUE A LA DETTE
006200*----------------------------------------------------------------
006300 01  W-TAUX-MAJORATION        PIC 9V999 VALUE 1.050.
006400*
006500*----------------------------------------------------------------
006600*    COMPTEUR DE TRAVAIL - NOMBRE DE DEBITEURS MAJORES DEPUIS
006700*    L'OUVERTURE DU RUN
006800*----------------------------------------------------------------
006900 77  W77-CPT-MAJORES         PIC 9(07) COMP-3 VALUE ZERO.
007000*
007100*----------------------------------------------------------------
007200*    ZONE DE CONTROLE DU NOUVEAU SOLDE - VUE DE DEBOGAGE POUR
007300*    LES DUMPS DE PRODUCTION EN CAS D'ANOMALIE (UPSI-0)
007400*----------------------------------------------------------------
007500 01  W-DETTE-CONTROLE         PIC S9(07)V99 COMP-3.
007600 01  W-DETTE-CONTROLE-R REDEFINES W-DETTE-CONTROLE PIC X(05).
007700*
007800*----------------------------------------------------------------
007900*    ZONE DE TRACE - EDITEE SUR LE JOURNAL SI UPSI-0 ACTIF
008000*----------------------------------------------------------------
008100 01  W-LIGNE-TRACE.
008200     05  W-TR-PGM             PIC X(08) VALUE 'CTXDET1 '.
008300     05  W-TR-AVANT           PIC ZZZZZ9,99.
008400     05  W-TR-APRES           PIC ZZZZZ9,99.
008500     05  W-TR-MAJOREE         PIC X(01).
008600 01  W-LIGNE-TRACE-R REDEFINES W-LIGNE-TRACE.
008700     05  W-TRR-ZONE           PIC X(25).
008800*
008900 LINKAGE SECTION.
009000*----------------------------------------------------------------
009100*    ZONE DE LIAISON - DEMANDE ET RETOUR
009200*----------------------------------------------------------------
009300 01  CTXDET1-PARM.
009400     05  CTXDET1-DETTE-AVANT      PIC S9(07)V99 COMP-3.
009500     05  CTXDET1-DETTE-APRES      PIC S9(07)V99 COMP-3.
009600     05  CTXDET1-MAJOREE          PIC X(01).
009700         88  CTXDET1-EST-MAJOREE      VALUE 'O'.
009800         88  CTXDET1-NON-MAJOREE      VALUE 'N'.
009900     05  CTXDET1-CR               PIC 9(02).
010000 01  CTXDET1-PARM-VIDAGE REDEFINES CTXDET1-PARM PIC X(13).
010100*
010200 PROCEDURE DIVISION USING CTXDET1-PARM.
010300*=================================================================
010400 0000-CTXDET1-DEBUT.
010500*----------------------------------------------------------------
010600     MOVE ZERO              TO CTXDET1-CR
010700     IF CTXDET1-DETTE-AVANT = ZERO
010800         MOVE CTXDET1-DETTE-AVANT TO CTXDET1-DETTE-APRES
010900         SET CTXDET1-NON-MAJOREE  TO TRUE
011000     ELSE
011100         PERFORM 1000-VIEILLIR-DETTE-I THRU 1000-VIEILLIR-DETTE-F
011200     END-IF
011300     GOBACK
011400     .
011500*
011600*----------------------------------------------------------------
011700*    1000 - MAJORATION DE 5 POUR CENT DE LA DETTE, ARRONDIE A
011800*    2 DECIMALES
011900*----------------------------------------------------------------
012000 1000-VIEILLIR-DETTE-I.
012100     COMPUTE CTXDET1-DETTE-APRES ROUNDED =
012200             CTXDET1-DETTE-AVANT * W-TAUX-MAJORATION
012300     MOVE CTXDET1-DETTE-APRES TO W-DETTE-CONTROLE
012400     SET CTXDET1-EST-MAJOREE  TO TRUE
012500     ADD 1                    TO W77-CPT-MAJORES.
012600 1000-VIEILLIR-DETTE-F.
012700     EXIT.


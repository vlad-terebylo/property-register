000100*****************************************************************
000200*                                                               *
000300*   PROGRAMME CTXOBL1                                          *
000400*   LANGAGE COBOL                                               *
000500*                                                               *
000600*   CE SOUS-PROGRAMME EST LA CALCULETTE DE L'OBLIGATION DE      *
000700*   TAXE FONCIERE D'UN PROPRIETAIRE. IL CUMULE LA TAXE BRUTE    *
000800*   SUR LES SURFACES DEJA REGROUPEES PAR NATURE DE BIEN         *
000900*   (CTXOBL1-SURFACE-CUMUL, ALIMENTE PAR CTXBAT1 A PARTIR DU    *
001000*   PROPERTY-FILE) PUIS APPLIQUE LE LEVIER FAMILIAL SELON LA    *
001100*   SITUATION DE FAMILLE ET LA PRESENCE D'ENFANTS A CHARGE.     *
001200*   CE SOUS-PROGRAMME NE MET PAS A JOUR OWN-DETTE-FISC : LA     *
001300*   TAXE NETTE CALCULEE ICI EST L'OBLIGATION DE LA PERIODE,     *
001400*   PAS UN AJOUT A LA DETTE (CF CTXDET1 POUR LA MAJORATION).    *
001500*                                                               *
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     CTXOBL1.
001900 AUTHOR.         B. EPARDI.
002000 INSTALLATION.   DGFIP - CENTRE INFORMATIQUE.
002100 DATE-WRITTEN.   11/04/1986.
002200 DATE-COMPILED.
002300 SECURITY.       DIFFUSION RESTREINTE - USAGE INTERNE DGFIP.
002400*****************************************************************
002500*  HISTORIQUE DES MODIFICATIONS
002600*  ---------------------------
002700*  11/04/86 GDU  CREATION - CALCUL DE LA TAXE FONCIERE BRUTE      GDU8604 
002800*                PAR PROPRIETAIRE ET APPLICATION DE L'ABATTEMENT
002900*                FAMILIAL, POUR LE BATCH NOCTURNE DU ROLE
003000*                FONCIER.
003100*  19/06/89 GDU  LE CUMUL DE LA TAXE BRUTE PARCOURT DESORMAIS LA  GDU8906 
003200*                TABLE DES TAUX (TXR-TABLE) AU LIEU D'UNE SUITE
003300*                DE IF EN DUR PAR NATURE DE BIEN, POUR SUIVRE
003400*                LES EVOLUTIONS DE LA TABLE (TICKET SI-89-0201).
003500*  08/02/93 RVL  CORRECTION - L'ARRONDI A 2 DECIMALES SE FAISAIT  RVL9302 
003600*                APRES LE CUMUL DE TOUTES LES NATURES DE BIEN,
003700*                D'OU DES ECARTS D'UN CENTIME SUR LES GROS
003800*                PATRIMOINES (TICKET SI-93-0044).
003900*  04/01/99 GDU  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE DANS    GDU9901 
004000*                CE SOUS-PROGRAMME, RAS (TICKET SI-99-0231).
004100*  13/03/18 BEP  REFONTE POUR LE PASSAGE DU ROLE FONCIER SUR LE   BEP1803 
004200*                NOUVEAU MODELE PROPRIETAIRE/BIEN (PROJET
004300*                CROISIC-BATCH) - REPRISE DES 4 COMBINAISONS
004400*                SITUATION FAMILIALE / ENFANTS A CHARGE.
004500*  02/05/18 BEP  AJOUT DU CODE RETOUR CTXOBL1-CR = 40 SI LA       BEP1805 
004600*                SITUATION FAMILIALE N'EST NI SINGLE NI MARRIED
004700*                (TICKET SI-18-0512).
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON STATUS IS CTXOBL1-TRACE-ON
005300            OFF STATUS IS CTXOBL1-TRACE-OFF.
005400*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
005800 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
005900-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006000-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006100*
006200 01  VERSION                PIC X(23) VALUE 'CTXOBL1  04 DU 02/05/18'.
006300*
006400*----------------------------------------------------------------
006500*    COMPTEUR DE TRAVAIL - NOMBRE DE PROPRIETAIRES TRAITES
006600*----------------------------------------------------------------
006700 77  W77-CPT-PROPRIOS        PIC 9(07) COMP-3 VALUE ZERO.
006800*
006900*----------------------------------------------------------------
007000*    ZONE DE TRACE - EDITEE SUR LE JOURNAL SI UPSI-0 ACTIF
007100*----------------------------------------------------------------
007200 01  W-LIGNE-TRACE.
007300     05  W-TR-PGM             PIC X(08) VALUE 'CTXOBL1 '.
007400     05  W-TR-SITU            PIC X(08).
007500     05  W-TR-A-CHARGE        PIC X(01).
007600     05  W-TR-BRUTE           PIC ZZZZZZ9,99.
007700     05  W-TR-NETTE           PIC ZZZZZZ9,99.
007800 01  W-LIGNE-TRACE-R REDEFINES W-LIGNE-TRACE.
007900     05  W-TRR-ZONE           PIC X(31).
008000*
008100 LINKAGE SECTION.
008200*----------------------------------------------------------------
008300*    ZONE DE LIAISON - DEMANDE ET RETOUR
008400*----------------------------------------------------------------
008500 01  CTXOBL1-PARM.
008600     05  CTXOBL1-SITU-FAMILIALE   PIC X(08).
008700         88  CTXOBL1-CELIBATAIRE      VALUE 'SINGLE  '.
008800         88  CTXOBL1-MARIE            VALUE 'MARRIED '.
008900     05  CTXOBL1-A-CHARGE         PIC X(01).
009000         88  CTXOBL1-AVEC-ENFANTS     VALUE 'Y'.
009100         88  CTXOBL1-SANS-ENFANTS     VALUE 'N'.
009200*        SURFACE CUMULEE PAR NATURE DE BIEN, MEME ORDRE QUE
009300*        TXR-TABLE (INDICE COMMUN TXR-IND)
009400     05  CTXOBL1-SURFACE-CUMUL    OCCURS 3 TIMES
009500                                  PIC 9(07) COMP-3.
009600     05  CTXOBL1-TAXE-BRUTE       PIC S9(09)V99 COMP-3.
009700     05  CTXOBL1-TAXE-NETTE       PIC S9(09)V99 COMP-3.
009800     05  CTXOBL1-CR               PIC 9(02).
009900 01  CTXOBL1-PARM-VIDAGE REDEFINES CTXOBL1-PARM PIC X(35).
010000*----------------------------------------------------------------
010100*    TABLE DES TAUX EN MEMOIRE - CHARGEE PAR CTXTAUX EN DEBUT
010200*    DE RUN, PROPRIETE DU PROGRAMME APPELANT
010300*----------------------------------------------------------------
010400     COPY XTAXREC.
010500 01  TXR-TABLE-VIDAGE REDEFINES TXR-TABLE PIC X(29).
010600*
010700 PROCEDURE DIVISION USING CTXOBL1-PARM TXR-TABLE.
010800*=================================================================
010900 0000-CTXOBL1-DEBUT.
011000*----------------------------------------------------------------
011100     ADD 1                  TO W77-CPT-PROPRIOS
011200     MOVE ZERO              TO CTXOBL1-TAXE-BRUTE
011300     MOVE ZERO              TO CTXOBL1-TAXE-NETTE
011400     MOVE ZERO              TO CTXOBL1-CR
011500     PERFORM 1000-CUMULER-BRUTE-I THRU 1000-CUMULER-BRUTE-F
011600             VARYING TXR-IND FROM 1 BY 1
011700             UNTIL TXR-IND > TXR-NB-TAUX
011800     PERFORM 2000-LEVIER-FAMILLE-I THRU 2000-LEVIER-FAMILLE-F
011900     GOBACK
012000     .
012100*
012200*----------------------------------------------------------------
012300*    1000 - CUMUL DE LA TAXE BRUTE, NATURE DE BIEN PAR NATURE
012400*    DE BIEN : TAXE = SURFACE CUMULEE X TAUX DE LA NATURE
012500*----------------------------------------------------------------
012600 1000-CUMULER-BRUTE-I.
012700     COMPUTE CTXOBL1-TAXE-BRUTE ROUNDED =
012800             CTXOBL1-TAXE-BRUTE +
012900             (CTXOBL1-SURFACE-CUMUL(TXR-IND) * TXR-T-TAUX(TXR-IND)).
013000 1000-CUMULER-BRUTE-F.
013100     EXIT.
013200*
013300*----------------------------------------------------------------
013400*    2000 - LEVIER FAMILIAL : ABATTEMENT SELON LA SITUATION DE
013500*    FAMILLE ET LA PRESENCE D'ENFANTS A CHARGE
013600*    SINGLE / SANS ENFANT   :   0 % D'ABATTEMENT
013700*    SINGLE / AVEC ENFANT   :  30 % D'ABATTEMENT
013800*    MARRIED/ SANS ENFANT   :  10 % D'ABATTEMENT
013900*    MARRIED/ AVEC ENFANT   :  20 % D'ABATTEMENT
014000*----------------------------------------------------------------
014100 2000-LEVIER-FAMILLE-I.
014200     EVALUATE TRUE ALSO TRUE
014300         WHEN CTXOBL1-CELIBATAIRE ALSO CTXOBL1-SANS-ENFANTS
014400             MOVE CTXOBL1-TAXE-BRUTE TO CTXOBL1-TAXE-NETTE
014500         WHEN CTXOBL1-CELIBATAIRE ALSO CTXOBL1-AVEC-ENFANTS
014600             COMPUTE CTXOBL1-TAXE-NETTE ROUNDED =
014700                     CTXOBL1-TAXE-BRUTE * 0.70
014800         WHEN CTXOBL1-MARIE ALSO CTXOBL1-SANS-ENFANTS
014900             COMPUTE CTXOBL1-TAXE-NETTE ROUNDED =
015000                     CTXOBL1-TAXE-BRUTE * 0.90
015100         WHEN CTXOBL1-MARIE ALSO CTXOBL1-AVEC-ENFANTS
015200             COMPUTE CTXOBL1-TAXE-NETTE ROUNDED =
015300                     CTXOBL1-TAXE-BRUTE * 0.80
015400         WHEN OTHER
015500             MOVE CTXOBL1-TAXE-BRUTE TO CTXOBL1-TAXE-NETTE
015600             MOVE 40                 TO CTXOBL1-CR
015700     END-EVALUATE.
015800 2000-LEVIER-FAMILLE-F.
015900     EXIT.


000100*****************************************************************
000200*
000300*   COPY MEMBER  XRPTLIN
000400*   -----------------------------------------------------------
000500*   LAYOUT DE L'EDITION DES PROPRIETAIRES DEBITEURS
000600*   (DEBTOR-REPORT).  UNE LIGNE DETAIL PAR DEBITEUR, DANS
000700*   L'ORDRE OWN-NO-PROPRIO, SUIVIE D'UNE LIGNE DE TOTAUX EN FIN
000800*   D'ETAT.  PAS DE RUPTURE DANS LE CORPS DE L'ETAT.
000900*
001000*   HISTORIQUE
001100*   ----------
001200*   06/03/86 GDU  CREATION POUR LE BATCH NOCTURNE DE MISE A JOUR  GDU8603 
001300*                 DU ROLE FONCIER (PROPRIETAIRES/BIENS/TAUX).
001400*   13/03/18 BEP  REFONTE DE LA MAQUETTE POUR LE PASSAGE DU ROLE  BEP1803 
001500*                 FONCIER SUR LE NOUVEAU MODELE
001600*                 PROPRIETAIRE/BIEN (PROJET CROISIC-BATCH).
001700*****************************************************************
001800*
001900*   LIGNE DETAIL - 1 PAR PROPRIETAIRE DEBITEUR
002000*   COL  1- 5  OWN-NO-PROPRIO
002100*   COL  7-26  OWN-NOM
002200*   COL 28-47  OWN-PRENOM
002300*   COL 49-60  DETTE MAJOREE, EDITEE Z,ZZZ,ZZ9.99 (12 CAR.)
002400*
002500 01  RPT-LIGNE-DEBITEUR.
002600     05  RPT-D-NO-PROPRIO         PIC 9(05).
002700     05  FILLER                   PIC X(01)  VALUE SPACE.
002800     05  RPT-D-NOM                PIC X(20).
002900     05  FILLER                   PIC X(01)  VALUE SPACE.
003000     05  RPT-D-PRENOM             PIC X(20).
003100     05  FILLER                   PIC X(01)  VALUE SPACE.
003200     05  RPT-D-DETTE              PIC Z,ZZZ,ZZ9.99.
003300     05  FILLER                   PIC X(20)  VALUE SPACE.
003400*
003500*----------------------------------------------------------------
003600*    LIGNE DE TOTAUX - ECRITE UNE FOIS EN FIN D'ETAT, APRES LA
003700*    DERNIERE LIGNE DETAIL. REDEFINIT LA MEME ZONE IMPRIMEE QUE
003800*    LA LIGNE DETAIL CI-DESSUS.
003900*----------------------------------------------------------------
004000 01  RPT-LIGNE-TOTAUX REDEFINES RPT-LIGNE-DEBITEUR.
004100     05  RPT-T-LIBELLE            PIC X(26).
004200     05  FILLER                   PIC X(01)  VALUE SPACE.
004300     05  RPT-T-NB-DEBITEURS       PIC ZZ,ZZ9.
004400     05  FILLER                   PIC X(01)  VALUE SPACE.
004500     05  RPT-T-CUM-DETTE          PIC ZZZ,ZZZ,ZZ9.99.
004600     05  FILLER                   PIC X(08)  VALUE SPACE.
004700*
004800*----------------------------------------------------------------
004900*    LIGNE DE PRESENTATION (ENTETE DE PAGE, CADRE COMME LES
005000*    LIGNES CI-DESSUS POUR NE PAS DEREGLER LA MAQUETTE)
005100*----------------------------------------------------------------
005200 01  RPT-LIGNE-ENTETE REDEFINES RPT-LIGNE-DEBITEUR.
005300     05  RPT-E-LIBELLE            PIC X(60).
005400     05  FILLER                   PIC X(12)  VALUE SPACE.


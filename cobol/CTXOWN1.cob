000100*****************************************************************
000200*                                                               *
000300*   PROGRAMME CTXOWN1                                          *
000400*   LANGAGE COBOL                                               *
000500*                                                               *
000600*   SOUS-PROGRAMME DE DECISION SUR LE DOSSIER PROPRIETAIRE.     *
000700*   REGROUPE :                                                  *
000800*     - L'ELIGIBILITE A LA RELANCE DES DEBITEURS (TOUS LES      *
000900*       DEBITEURS DE LA LISTE, OU UN PROPRIETAIRE PAR SON       *
001000*       IDENTIFIANT) - LE PRESENT SOUS-PROGRAMME NE DECLENCHE   *
001100*       AUCUN ENVOI, IL NE FAIT QUE DECIDER DE L'ELIGIBILITE ;  *
001200*     - LES REGLES DE GESTION DU DOSSIER PROPRIETAIRE
001300*       (CONSULTATION, MISE A JOUR DE L'ETAT CIVIL/CONTACT,     *
001400*       SUPPRESSION), REPRISES ICI A TITRE DE MEMOIRE POUR LES  *
001500*       TRAITEMENTS EN LIGNE QUI PARTAGENT CE DOSSIER.          *
001600*   L'APPELANT A DEJA EFFECTUE LA RECHERCHE SEQUENTIELLE SUR LE *
001700*   OWNER-FILE ET PASSE LE RESULTAT DANS CTXOWN1-PROPRIO-TROUVE.*
001800*                                                               *
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     CTXOWN1.
002200 AUTHOR.         B. EPARDI.
002300 INSTALLATION.   DGFIP - CENTRE INFORMATIQUE.
002400 DATE-WRITTEN.   14/05/1986.
002500 DATE-COMPILED.
002600 SECURITY.       DIFFUSION RESTREINTE - USAGE INTERNE DGFIP.
002700*****************************************************************
002800*  HISTORIQUE DES MODIFICATIONS
002900*  ---------------------------
003000*  14/05/86 GDU  CREATION - CONSULTATION/MISE A JOUR/SUPPRESSION  GDU8605 
003100*                DU DOSSIER PROPRIETAIRE POUR LE BATCH NOCTURNE
003200*                DU ROLE FONCIER.
003300*  09/12/90 RVL  LA SUPPRESSION NE REMONTE PLUS DE CODE ANOMALIE  RVL9012 
003400*                - UN INDICATEUR SUCCES/ECHEC SUFFIT, LE
003500*                DOSSIER PEUT LEGITIMEMENT NE PAS EXISTER DEJA
003600*                (TICKET SI-90-0287).
003700*  04/01/99 GDU  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE DANS    GDU9901 
003800*                CE SOUS-PROGRAMME, RAS (TICKET SI-99-0231).
003900*  13/03/18 BEP  REFONTE POUR LE PASSAGE DU ROLE FONCIER SUR LE   BEP1803 
004000*                NOUVEAU MODELE PROPRIETAIRE/BIEN (PROJET
004100*                CROISIC-BATCH).
004200*  02/05/18 BEP  AJOUT DE L'ELIGIBILITE A LA RELANCE DES          BEP1805 
004300*                DEBITEURS (LISTE COMPLETE ET RECHERCHE PAR
004400*                IDENTIFIANT), JUSQU'ALORS PORTEE PAR UN
004500*                PROGRAMME EN LIGNE DISTINCT, POUR MUTUALISER
004600*                LES CODES RETOUR AVEC LE BATCH (TICKET
004700*                SI-18-0512).
004800*  06/06/18 BEP  RELECTURE - AUCUN CHANGEMENT DE ZONE, MISE A     BEP1806 
004900*                JOUR DES COMMENTAIRES SUITE AUDIT INTERNE.
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     UPSI-0 ON STATUS IS CTXOWN1-TRACE-ON
005500            OFF STATUS IS CTXOWN1-TRACE-OFF.
005600*
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
006000 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
006100-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
006200-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
006300*
006400 01  VERSION                PIC X(23) VALUE 'CTXOWN1  05 DU 06/06/18'.
006500*
006600*----------------------------------------------------------------
006700*    COMPTEURS DE TRAVAIL - PAR TYPE DE DEMANDE TRAITEE DEPUIS
006800*    L'OUVERTURE DU RUN (TRACE UPSI-0)
006900*----------------------------------------------------------------
007000 77  W77-CPT-NOTIF-TOUS      PIC 9(05) COMP-3 VALUE ZERO.
007100 77  W77-CPT-NOTIF-UN        PIC 9(05) COMP-3 VALUE ZERO.
007200 77  W77-CPT-CONSULTES       PIC 9(05) COMP-3 VALUE ZERO.
007300 77  W77-CPT-MODIFIES        PIC 9(05) COMP-3 VALUE ZERO.
007400 77  W77-CPT-SUPPRIMES       PIC 9(05) COMP-3 VALUE ZERO.
007500*
007600 LINKAGE SECTION.
007700*----------------------------------------------------------------
007800*    ZONE DE LIAISON - DEMANDE ET RETOUR
007900*    CTXOWN1-CR : 00 OK/ELIGIBLE, 10 NO-DEBTORS (LISTE VIDE),
008000*                 20 NO-SUCH-OWNER / NOT-FOUND, 25 UPDATE-OWNER-
008100*                 FAILED, 30 NOT-A-DEBTOR (DETTE NULLE)
008200*----------------------------------------------------------------
008300 01  CTXOWN1-PARM.
008400     05  CTXOWN1-CODE-DEMANDE     PIC X(01).
008500         88  CTXOWN1-NOTIFIER-TOUS    VALUE 'A'.
008600         88  CTXOWN1-NOTIFIER-UN      VALUE 'I'.
008700         88  CTXOWN1-CONSULTER        VALUE 'L'.
008800         88  CTXOWN1-MODIFIER         VALUE 'U'.
008900         88  CTXOWN1-SUPPRIMER        VALUE 'R'.
009000*        NOMBRE DE DEBITEURS DE LA LISTE (DEMANDE 'A')
009100     05  CTXOWN1-NB-DEBITEURS     PIC 9(05) COMP-3.
009200*        RESULTAT DE LA RECHERCHE SEQUENTIELLE FAITE PAR
009300*        L'APPELANT SUR LE OWNER-FILE (DEMANDES 'I'/'L'/'U'/'R')
009400     05  CTXOWN1-PROPRIO-TROUVE   PIC X(01).
009500         88  CTXOWN1-TROUVE           VALUE 'O'.
009600         88  CTXOWN1-NON-TROUVE       VALUE 'N'.
009700*        INDICATEUR DE SUPPRESSION EFFECTIVE (DEMANDE 'R')
009800     05  CTXOWN1-SUPPRIME         PIC X(01).
009900         88  CTXOWN1-SUPPRESSION-OK   VALUE 'O'.
010000         88  CTXOWN1-SUPPRESSION-KO   VALUE 'N'.
010100     05  CTXOWN1-CR               PIC 9(02).
010200 01  CTXOWN1-PARM-VIDAGE REDEFINES CTXOWN1-PARM PIC X(10).
010300*----------------------------------------------------------------
010400*    NOUVELLES VALEURS POUR LA MISE A JOUR (DEMANDE 'U') - SEULS
010500*    LA SITUATION FAMILIALE, LES ENFANTS A CHARGE ET LES
010600*    COORDONNEES DE CONTACT SONT MODIFIABLES ; LES ZONES
010700*    CALCULEES (DETTE, NOMBRE DE BIENS) N'Y FIGURENT PAS
010800*----------------------------------------------------------------
010900 01  CTXOWN1-NOUVELLES-VAL.
011000     05  CTXOWN1-NV-SITU          PIC X(08).
011100     05  CTXOWN1-NV-A-CHARGE      PIC X(01).
011200     05  CTXOWN1-NV-EMAIL         PIC X(40).
011300     05  CTXOWN1-NV-TELEPHONE     PIC X(15).
011400*----------------------------------------------------------------
011500*    DOSSIER PROPRIETAIRE DEJA POSITIONNE PAR L'APPELANT
011600*----------------------------------------------------------------
011700     COPY XOWNREC.
011800*
011900 PROCEDURE DIVISION USING CTXOWN1-PARM CTXOWN1-NOUVELLES-VAL
012000                           OWN-ENREG.
012100*=================================================================
012200 0000-CTXOWN1-DEBUT.
012300*----------------------------------------------------------------
012400     MOVE ZERO             TO CTXOWN1-CR
012500     EVALUATE TRUE
012600         WHEN CTXOWN1-NOTIFIER-TOUS
012700             PERFORM 1000-LISTE-DEBITEURS-I
012800                THRU 1000-LISTE-DEBITEURS-F
012900         WHEN CTXOWN1-NOTIFIER-UN
013000             PERFORM 2000-CHERCHER-PAR-ID-I
013100                THRU 2000-CHERCHER-PAR-ID-F
013200         WHEN CTXOWN1-CONSULTER
013300             PERFORM 3000-CONSULTER-I THRU 3000-CONSULTER-F
013400         WHEN CTXOWN1-MODIFIER
013500             PERFORM 4000-MODIFIER-I THRU 4000-MODIFIER-F
013600         WHEN CTXOWN1-SUPPRIMER
013700             PERFORM 5000-SUPPRIMER-I THRU 5000-SUPPRIMER-F
013800         WHEN OTHER
013900             MOVE 99        TO CTXOWN1-CR
014000     END-EVALUATE
014100     GOBACK
014200     .
014300*
014400*----------------------------------------------------------------
014500*    1000 - ELIGIBILITE "NOTIFIER TOUS LES DEBITEURS" : ERREUR
014600*    SI LA LISTE DES DEBITEURS EST VIDE, SINON TOUS ELIGIBLES
014700*----------------------------------------------------------------
014800 1000-LISTE-DEBITEURS-I.
014900     ADD 1                  TO W77-CPT-NOTIF-TOUS
015000     IF CTXOWN1-NB-DEBITEURS = ZERO
015100         MOVE 10            TO CTXOWN1-CR
015200     END-IF.
015300 1000-LISTE-DEBITEURS-F.
015400     EXIT.
015500*
015600*----------------------------------------------------------------
015700*    2000 - ELIGIBILITE "NOTIFIER UN PROPRIETAIRE" PAR SON
015800*    IDENTIFIANT : ERREUR SI NON TROUVE, ERREUR SI DETTE NULLE
015900*----------------------------------------------------------------
016000 2000-CHERCHER-PAR-ID-I.
016100     ADD 1                  TO W77-CPT-NOTIF-UN
016200     IF CTXOWN1-NON-TROUVE
016300         MOVE 20            TO CTXOWN1-CR
016400     ELSE
016500         IF OWN-DETTE-FISC = ZERO
016600             MOVE 30        TO CTXOWN1-CR
016700         END-IF
016800     END-IF.
016900 2000-CHERCHER-PAR-ID-F.
017000     EXIT.
017100*
017200*----------------------------------------------------------------
017300*    3000 - CONSULTATION DU DOSSIER (NO-SUCH-OWNER SI NON
017400*    TROUVE)
017500*----------------------------------------------------------------
017600 3000-CONSULTER-I.
017700     ADD 1                  TO W77-CPT-CONSULTES
017800     IF CTXOWN1-NON-TROUVE
017900         MOVE 20            TO CTXOWN1-CR
018000     END-IF.
018100 3000-CONSULTER-F.
018200     EXIT.
018300*
018400*----------------------------------------------------------------
018500*    4000 - MISE A JOUR DU DOSSIER (UPDATE-OWNER-FAILED SI NON
018600*    TROUVE) - SEULES LA SITUATION FAMILIALE, LES ENFANTS A
018700*    CHARGE ET LES COORDONNEES DE CONTACT SONT REPORTEES
018800*----------------------------------------------------------------
018900 4000-MODIFIER-I.
019000     ADD 1                  TO W77-CPT-MODIFIES
019100     IF CTXOWN1-NON-TROUVE
019200         MOVE 25            TO CTXOWN1-CR
019300     ELSE
019400         MOVE CTXOWN1-NV-SITU      TO OWN-SITU-FAMILIALE
019500         MOVE CTXOWN1-NV-A-CHARGE  TO OWN-A-CHARGE
019600         MOVE CTXOWN1-NV-EMAIL     TO OWN-EMAIL
019700         MOVE CTXOWN1-NV-TELEPHONE TO OWN-TELEPHONE
019800     END-IF.
019900 4000-MODIFIER-F.
020000     EXIT.
020100*
020200*----------------------------------------------------------------
020300*    5000 - SUPPRESSION DU DOSSIER - INDICATEUR SUCCES/ECHEC,
020400*    CE N'EST PAS UNE CONDITION D'ERREUR (CTXOWN1-CR RESTE A 00)
020500*----------------------------------------------------------------
020600 5000-SUPPRIMER-I.
020700     ADD 1                  TO W77-CPT-SUPPRIMES
020800     IF CTXOWN1-TROUVE
020900         SET CTXOWN1-SUPPRESSION-OK TO TRUE
021000     ELSE
021100         SET CTXOWN1-SUPPRESSION-KO TO TRUE
021200     END-IF.
021300 5000-SUPPRIMER-F.
021400     EXIT.


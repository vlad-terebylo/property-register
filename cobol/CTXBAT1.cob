000100*****************************************************************
000200*                                                               *
000300*   PROGRAMME CTXBAT1                                          *
000400*   LANGAGE COBOL                                               *
000500*                                                               *
000600*   PROGRAMME PRINCIPAL DU BATCH NOCTURNE DE MISE A JOUR DU     *
000700*   ROLE FONCIER (PROJET CROISIC-BATCH). POUR CHAQUE            *
000800*   PROPRIETAIRE DU OWNER-FILE, DANS L'ORDRE OWN-NO-PROPRIO :   *
000900*     1. CUMULE LES SURFACES DE SES BIENS PAR NATURE, EN        *
001000*        CONSOMMANT LE PROPERTY-FILE (TRIE SUR LA MEME CLE) EN  *
001100*        RUPTURE DE SEQUENCE AVEC LE OWNER-FILE ;                *
001200*     2. FAIT CALCULER PAR CTXOBL1 L'OBLIGATION DE TAXE DE LA   *
001300*        PERIODE (TRACEE SI UPSI-0, NON INSCRITE AU DOSSIER) ;  *
001400*     3. FAIT MAJORER PAR CTXDET1 LA DETTE FISCALE DEJA         *
001500*        INSCRITE AU DOSSIER ET REECRIT LE OWNER-FILE ;         *
001600*     4. SI LE PROPRIETAIRE RESTE DEBITEUR, L'AJOUTE A L'ETAT   *
001700*        DEBTOR-REPORT.                                        *
001800*   LA TABLE DES TAUX (TXR-TABLE) EST CHARGEE UNE FOIS EN DEBUT *
001900*   DE RUN PAR CTXTAUX A PARTIR DU TAX-RATE-FILE. EN FIN DE     *
002000*   RUN, CTXOWN1 EST APPELE EN MODE "NOTIFIER TOUS LES          *
002100*   DEBITEURS" POUR VALIDER L'ELIGIBILITE DE LA RELANCE (LA     *
002200*   RELANCE ELLE-MEME NE FAIT PAS PARTIE DE CE BATCH).          *
002300*                                                               *
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.     CTXBAT1.
002700 AUTHOR.         G. DUVIVIER.
002800 INSTALLATION.   DGFIP - CENTRE INFORMATIQUE.
002900 DATE-WRITTEN.   06/03/1986.
003000 DATE-COMPILED.
003100 SECURITY.       DIFFUSION RESTREINTE - USAGE INTERNE DGFIP.
003200*****************************************************************
003300*  HISTORIQUE DES MODIFICATIONS
003400*  ---------------------------
003500*  06/03/86 GDU  CREATION - PROGRAMME PRINCIPAL DU BATCH NOCTURNE GDU8603 
003600*                DE MISE A JOUR DU ROLE FONCIER (CALCUL DES
003700*                COTISATIONS, MAJORATION DES DETTES, EDITION DE
003800*                L'ETAT DES DEBITEURS).
003900*  30/01/89 GDU  LA LECTURE DU PROPERTY-FILE PASSE EN RUPTURE DE  GDU8901 
004000*                SEQUENCE AVEC LE OWNER-FILE (LECTURE ANTICIPEE)
004100*                AU LIEU D'UNE RELECTURE COMPLETE DU FICHIER
004200*                BIENS PAR PROPRIETAIRE, POUR LES TEMPS DE PASSE
004300*                (TICKET SI-89-0033).
004400*  12/07/94 RVL  AJOUT DES CUMULS DE CONTROLE (NOMBRE DE          RVL9407 
004500*                DEBITEURS, DETTE AVANT/APRES MAJORATION) SUR LE
004600*                JOURNAL DE FIN DE PASSE (TICKET SI-94-0201).
004700*  04/01/99 GDU  REVUE PASSAGE AN 2000 - LES ZONES DATE (BIRTH-   GDU9901 
004800*                DATE, DATE-ACQUIRED, DATE-REGISTERED) SONT DEJA
004900*                EN CCYYMMDD SUR 8 POSITIONS, RAS (TICKET
005000*                SI-99-0231).
005100*  13/03/18 BEP  REFONTE COMPLETE POUR LE PASSAGE DU ROLE FONCIER BEP1803 
005200*                SUR LE NOUVEAU MODELE PROPRIETAIRE/BIEN (PROJET
005300*                CROISIC-BATCH) - ABANDON DES ANCIENNES ZONES
005400*                COMNONBA/BASENB/COTISNB, REPRISE DES FICHIERS
005500*                OWNER-FILE/PROPERTY-FILE/TAX-RATE-FILE.
005600*  02/05/18 BEP  AJOUT DE L'APPEL A CTXOWN1 EN FIN DE PASSE POUR  BEP1805 
005700*                VALIDER L'ELIGIBILITE DE LA RELANCE DES
005800*                DEBITEURS (TICKET SI-18-0512).
005900*  06/06/18 BEP  RELECTURE - CORRECTION DE LA LARGEUR DE LA ZONE  BEP1806 
006000*                DETTE SUR L'ETAT DES DEBITEURS (12 POSITIONS
006100*                AU LIEU DE 10, POUR LES DETTES A 7 CHIFFRES)
006200*                SUITE AUDIT INTERNE.
006300*****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS W-CLASSE-NUMERIQUE IS '0' THRU '9'
006900     UPSI-0 ON STATUS IS CTXBAT1-TRACE-ON
007000            OFF STATUS IS CTXBAT1-TRACE-OFF.
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT TAX-RATE-FILE   ASSIGN TO TAXRATE
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS W-FS-TAXRATE.
007700     SELECT OWNER-FILE      ASSIGN TO OWNERFIL
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS IS W-FS-OWNER.
008000     SELECT PROPERTY-FILE   ASSIGN TO PROPFIL
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS W-FS-PROPERTY.
008300     SELECT DEBTOR-REPORT   ASSIGN TO DEBTRPT
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS IS W-FS-DEBTRPT.
008600*
008700 DATA DIVISION.
008800 FILE SECTION.
008900*----------------------------------------------------------------
009000*    TAX-RATE-FILE - CHARGE UNE FOIS EN TABLE PAR CTXTAUX, N'EST
009100*    JAMAIS REECRIT. ZONE PROPRE AU FICHIER (SANS COPY) CAR LA
009200*    TABLE EN MEMOIRE (TXR-TABLE) NE DOIT PAS PARTAGER LA MEME
009300*    ZONE QUE LA ZONE TAMPON D'ENTREE.
009400*----------------------------------------------------------------
009500 FD  TAX-RATE-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 14 CHARACTERS
009800     RECORDING MODE IS F.
009900 01  TXF-ENREG-FICHIER.
010000     05  TXF-TYPE-BIEN            PIC X(06).
010100     05  TXF-TAUX                 PIC S9(03)V99 COMP-3.
010200     05  FILLER                   PIC X(05).
010300*----------------------------------------------------------------
010400*    OWNER-FILE - LU EN SEQUENCE ET REECRIT (REWRITE) APRES LA
010500*    MAJORATION DE LA DETTE. LA ZONE FICHIER EST DIRECTEMENT LE
010600*    DOSSIER PROPRIETAIRE (COPY XOWNREC).
010700*----------------------------------------------------------------
010800 FD  OWNER-FILE
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 139 CHARACTERS
011100     RECORDING MODE IS F.
011200     COPY XOWNREC.
011300*----------------------------------------------------------------
011400*    PROPERTY-FILE - LU EN SEQUENCE, TRIE SUR OWN-NO-PROPRIO,
011500*    JAMAIS REECRIT.
011600*----------------------------------------------------------------
011700 FD  PROPERTY-FILE
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 124 CHARACTERS
012000     RECORDING MODE IS F.
012100     COPY XPRPREC.
012200*----------------------------------------------------------------
012300*    DEBTOR-REPORT - EDITE EN SORTIE, UNE LIGNE PAR DEBITEUR PLUS
012400*    UNE LIGNE D'ENTETE ET UNE LIGNE DE TOTAUX.
012500*----------------------------------------------------------------
012600 FD  DEBTOR-REPORT
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 80 CHARACTERS
012900     RECORDING MODE IS F.
013000     COPY XRPTLIN.
013100*
013200 WORKING-STORAGE SECTION.
013300*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***
013400 01  SLATVARS              PIC X(122)                 VALUE 'SLAT
013500-    'VARS START: DATEUPD TIMEUPD PROGRAMMERNAME MODNAME LVNO UPNO
013600-    ' DATA-SET-NAME-FOR-THE-LIBRARIAN-MASTER-FILESLAT VARS END'.
013700*
013800 01  VERSION                PIC X(23) VALUE 'CTXBAT1  05 DU 06/06/18'.
013900*
014000*----------------------------------------------------------------
014100*    ZONES D'ETAT DES FICHIERS ET FINS DE FICHIER
014200*----------------------------------------------------------------
014300 01  W-ZONES-STATUT.
014400     05  W-FS-TAXRATE         PIC X(02).
014500         88  TAXRATE-OK           VALUE '00'.
014600         88  TAXRATE-FIN          VALUE '10'.
014700     05  W-FS-OWNER           PIC X(02).
014800         88  OWNER-OK             VALUE '00'.
014900         88  OWNER-FIN            VALUE '10'.
015000     05  W-FS-PROPERTY        PIC X(02).
015100         88  PROPERTY-OK          VALUE '00'.
015200         88  PROPERTY-FIN         VALUE '10'.
015300     05  W-FS-DEBTRPT         PIC X(02).
015400         88  DEBTRPT-OK           VALUE '00'.
015500*
015600*----------------------------------------------------------------
015700*    COMPTEURS ET CUMULS DE CONTROLE - EDITES SUR LE JOURNAL EN
015800*    FIN DE PASSE (COMP POUR LES COMPTEURS, COMP-3 POUR LES
015900*    MONTANTS)
016000*----------------------------------------------------------------
016100 77  W77-CPT-PROPRIETAIRES    PIC 9(07) COMP    VALUE ZERO.
016200 77  W77-CPT-DEBITEURS        PIC 9(07) COMP    VALUE ZERO.
016300 77  W77-CUM-DETTE-AV         PIC S9(09)V99 COMP-3 VALUE ZERO.
016400 77  W77-CUM-DETTE-AP         PIC S9(09)V99 COMP-3 VALUE ZERO.
016500*
016600*----------------------------------------------------------------
016700*    ZONE DE TRAVAIL POUR LA RUPTURE PROPERTY-FILE / OWNER-FILE
016800*    W-PRP-EN-ATTENTE INDIQUE QU'UN ARTICLE BIEN A ETE LU
016900*    D'AVANCE ET N'A PAS ENCORE ETE CONSOMME PAR LE PROPRIETAIRE
017000*    COURANT (LECTURE ANTICIPEE CLASSIQUE DE FUSION TRIEE)
017100*----------------------------------------------------------------
017200 01  W-PRP-EN-ATTENTE         PIC X(01)         VALUE 'N'.
017300     88  PRP-DISPONIBLE           VALUE 'O'.
017400     88  PRP-EPUISE               VALUE 'N'.
017500*
017600*----------------------------------------------------------------
017700*    ZONE DE TRACE - EDITEE SUR LE JOURNAL SI UPSI-0 ACTIF
017800*----------------------------------------------------------------
017900 01  W-LIGNE-TRACE.
018000     05  W-TR-PGM             PIC X(08) VALUE 'CTXBAT1 '.
018100     05  W-TR-NO-PROPRIO      PIC 9(05).
018200     05  W-TR-TAXE-NETTE      PIC ZZZZZZ9,99.
018300     05  W-TR-DETTE-AVANT     PIC ZZZZZZ9,99.
018400     05  W-TR-DETTE-APRES     PIC ZZZZZZ9,99.
018500 01  W-LIGNE-TRACE-R REDEFINES W-LIGNE-TRACE.
018600     05  W-TRR-ZONE           PIC X(46).
018700*
018800*----------------------------------------------------------------
018900*    TABLE DES TAUX EN MEMOIRE - PROPRIETE DE CE PROGRAMME,
019000*    CHARGEE PAR CTXTAUX, PASSEE PAR REFERENCE A CTXTAUX ET
019100*    CTXOBL1
019200*----------------------------------------------------------------
019300     COPY XTAXREC.
019400 01  TXR-TABLE-VIDAGE REDEFINES TXR-TABLE PIC X(29).
019500*
019600*----------------------------------------------------------------
019700*    ZONE DE LIAISON POUR L'APPEL A CTXTAUX (CHARGEMENT ET
019800*    RECHERCHE DES TAUX) - MEME STRUCTURE QUE CTXTAUX-PARM
019900*----------------------------------------------------------------
020000 01  W-CTXTAUX-PARM.
020100     05  W-CTXTAUX-CODE-DEMANDE   PIC X(01).
020200         88  W-CTXTAUX-CHARGER        VALUE 'C'.
020300         88  W-CTXTAUX-RECHERCHER     VALUE 'R'.
020400     05  W-CTXTAUX-TYPE-BIEN      PIC X(06).
020500     05  W-CTXTAUX-TAUX           PIC S9(03)V99 COMP-3.
020600     05  W-CTXTAUX-CR             PIC 9(02).
020700*
020800*----------------------------------------------------------------
020900*    ZONE DE LIAISON POUR L'APPEL A CTXOBL1 (CALCUL DE
021000*    L'OBLIGATION DE TAXE) - MEME STRUCTURE QUE CTXOBL1-PARM
021100*----------------------------------------------------------------
021200 01  W-CTXOBL1-PARM.
021300     05  W-CTXOBL1-SITU-FAMILIALE PIC X(08).
021400     05  W-CTXOBL1-A-CHARGE       PIC X(01).
021500     05  W-CTXOBL1-SURFACE-CUMUL  OCCURS 3 TIMES
021600                                  PIC 9(07) COMP-3.
021700     05  W-CTXOBL1-TAXE-BRUTE     PIC S9(09)V99 COMP-3.
021800     05  W-CTXOBL1-TAXE-NETTE     PIC S9(09)V99 COMP-3.
021900     05  W-CTXOBL1-CR             PIC 9(02).
022000*
022100*----------------------------------------------------------------
022200*    ZONE DE LIAISON POUR L'APPEL A CTXDET1 (MAJORATION DE LA
022300*    DETTE) - MEME STRUCTURE QUE CTXDET1-PARM
022400*----------------------------------------------------------------
022500 01  W-CTXDET1-PARM.
022600     05  W-CTXDET1-DETTE-AVANT    PIC S9(07)V99 COMP-3.
022700     05  W-CTXDET1-DETTE-APRES    PIC S9(07)V99 COMP-3.
022800     05  W-CTXDET1-MAJOREE        PIC X(01).
022900         88  W-CTXDET1-EST-MAJOREE    VALUE 'O'.
023000         88  W-CTXDET1-NON-MAJOREE    VALUE 'N'.
023100     05  W-CTXDET1-CR             PIC 9(02).
023200*
023300*----------------------------------------------------------------
023400*    ZONES DE LIAISON POUR L'APPEL A CTXOWN1 EN FIN DE PASSE
023500*    (ELIGIBILITE DE LA RELANCE "TOUS LES DEBITEURS") - MEME
023600*    STRUCTURE QUE CTXOWN1-PARM / CTXOWN1-NOUVELLES-VAL
023700*----------------------------------------------------------------
023800 01  W-CTXOWN1-PARM.
023900     05  W-CTXOWN1-CODE-DEMANDE   PIC X(01) VALUE 'A'.
024000         88  W-CTXOWN1-NOTIFIER-TOUS  VALUE 'A'.
024100     05  W-CTXOWN1-NB-DEBITEURS   PIC 9(05) COMP-3.
024200     05  W-CTXOWN1-PROPRIO-TROUVE PIC X(01) VALUE 'N'.
024300     05  W-CTXOWN1-SUPPRIME       PIC X(01) VALUE 'N'.
024400     05  W-CTXOWN1-CR             PIC 9(02).
024500 01  W-CTXOWN1-NOUVELLES-VAL.
024600     05  W-CTXOWN1-NV-SITU        PIC X(08) VALUE SPACE.
024700     05  W-CTXOWN1-NV-A-CHARGE    PIC X(01) VALUE SPACE.
024800     05  W-CTXOWN1-NV-EMAIL       PIC X(40) VALUE SPACE.
024900     05  W-CTXOWN1-NV-TELEPHONE   PIC X(15) VALUE SPACE.
025000*
025100 PROCEDURE DIVISION.
025200*=================================================================
025300 0000-CTXBAT1-DEBUT.
025400*----------------------------------------------------------------
025500     PERFORM 1000-OUVRIR-I THRU 1000-OUVRIR-F
025600     PERFORM 2000-TRAITER-PROPRIO-I THRU 2000-TRAITER-PROPRIO-F
025700             UNTIL OWNER-FIN
025800     PERFORM 7000-NOTIFIER-I THRU 7000-NOTIFIER-F
025900     PERFORM 8000-ECRIRE-TOTAUX-I THRU 8000-ECRIRE-TOTAUX-F
026000     PERFORM 9000-FERMER-I THRU 9000-FERMER-F
026100     STOP RUN
026200     .
026300*
026400*----------------------------------------------------------------
026500*    1000 - OUVERTURE DES FICHIERS, CHARGEMENT DE LA TABLE DES
026600*    TAUX, EDITION DE L'ENTETE DE L'ETAT DES DEBITEURS ET
026700*    LECTURE ANTICIPEE DU PREMIER PROPRIETAIRE ET DU PREMIER
026800*    BIEN
026900*----------------------------------------------------------------
027000 1000-OUVRIR-I.
027100     OPEN INPUT  TAX-RATE-FILE
027200                 OWNER-FILE
027300                 PROPERTY-FILE
027400     OPEN OUTPUT DEBTOR-REPORT
027500     MOVE ZERO              TO TXR-NB-TAUX
027600     PERFORM 1100-CHARGER-TAUX-I THRU 1100-CHARGER-TAUX-F
027700             UNTIL TAXRATE-FIN
027800     MOVE 'LISTE DES PROPRIETAIRES DEBITEURS - ROLE FONCIER'
027900                            TO RPT-E-LIBELLE
028000     WRITE RPT-LIGNE-ENTETE AFTER ADVANCING C01
028100     PERFORM 2100-LIRE-OWNER-I THRU 2100-LIRE-OWNER-F
028200     PERFORM 3100-LIRE-PROP-I THRU 3100-LIRE-PROP-F.
028300 1000-OUVRIR-F.
028400     EXIT.
028500*
028600 1100-CHARGER-TAUX-I.
028700     READ TAX-RATE-FILE
028800         AT END SET TAXRATE-FIN TO TRUE
028900         NOT AT END
029000             SET W-CTXTAUX-CHARGER   TO TRUE
029100             MOVE TXF-TYPE-BIEN      TO W-CTXTAUX-TYPE-BIEN
029200             MOVE TXF-TAUX           TO W-CTXTAUX-TAUX
029300             CALL 'CTXTAUX' USING W-CTXTAUX-PARM TXR-TABLE
029400     END-READ.
029500 1100-CHARGER-TAUX-F.
029600     EXIT.
029700*
029800*----------------------------------------------------------------
029900*    2000 - TRAITEMENT D'UN PROPRIETAIRE : CUMUL DES SURFACES DE
030000*    SES BIENS, CALCUL DE L'OBLIGATION, MAJORATION DE LA DETTE,
030100*    SELECTION SUR L'ETAT DES DEBITEURS, PUIS LECTURE DU
030200*    PROPRIETAIRE SUIVANT
030300*----------------------------------------------------------------
030400 2000-TRAITER-PROPRIO-I.
030500     ADD 1                  TO W77-CPT-PROPRIETAIRES
030600     PERFORM 3000-LIRE-PROP-I THRU 3000-LIRE-PROP-F
030700     PERFORM 4000-CALCUL-OBLIG-I THRU 4000-CALCUL-OBLIG-F
030800     PERFORM 5000-MAJORER-DETTE-I THRU 5000-MAJORER-DETTE-F
030900     PERFORM 6000-SELECT-DEBIT-I THRU 6000-SELECT-DEBIT-F
031000     PERFORM 2100-LIRE-OWNER-I THRU 2100-LIRE-OWNER-F.
031100 2000-TRAITER-PROPRIO-F.
031200     EXIT.
031300*
031400 2100-LIRE-OWNER-I.
031500     READ OWNER-FILE
031600         AT END SET OWNER-FIN TO TRUE
031700     END-READ.
031800 2100-LIRE-OWNER-F.
031900     EXIT.
032000*
032100*----------------------------------------------------------------
032200*    3000 - CUMUL DES SURFACES DES BIENS DU PROPRIETAIRE COURANT
032300*    PAR NATURE DE BIEN, EN RUPTURE DE SEQUENCE AVEC LE
032400*    PROPERTY-FILE (LECTURE ANTICIPEE DEJA POSITIONNEE SUR LE
032500*    PREMIER BIEN NON ENCORE CONSOMME)
032600*----------------------------------------------------------------
032700 3000-LIRE-PROP-I.
032800     MOVE ZERO TO W-CTXOBL1-SURFACE-CUMUL(1)
032900                  W-CTXOBL1-SURFACE-CUMUL(2)
033000                  W-CTXOBL1-SURFACE-CUMUL(3)
033100     PERFORM 3200-CUMULER-SURFACE-I THRU 3200-CUMULER-SURFACE-F
033200             UNTIL PRP-EPUISE
033300                OR PRP-NO-PROPRIO NOT = OWN-NO-PROPRIO.
033400 3000-LIRE-PROP-F.
033500     EXIT.
033600*
033700 3100-LIRE-PROP-I.
033800     READ PROPERTY-FILE
033900         AT END SET PRP-EPUISE      TO TRUE
034000         NOT AT END SET PRP-DISPONIBLE TO TRUE
034100     END-READ.
034200 3100-LIRE-PROP-F.
034300     EXIT.
034400*
034500 3200-CUMULER-SURFACE-I.
034600     SET W-CTXTAUX-RECHERCHER TO TRUE
034700     MOVE PRP-TYPE-BIEN       TO W-CTXTAUX-TYPE-BIEN
034800     CALL 'CTXTAUX' USING W-CTXTAUX-PARM TXR-TABLE
034900     IF W-CTXTAUX-CR = ZERO
035000         PERFORM 3210-TROUVER-INDICE-I
035100            THRU 3210-TROUVER-INDICE-F
035200                 VARYING TXR-IND FROM 1 BY 1
035300                 UNTIL TXR-IND > TXR-NB-TAUX
035400                    OR TXR-T-TYPE-BIEN(TXR-IND) = PRP-TYPE-BIEN
035500         IF TXR-IND NOT > TXR-NB-TAUX
035600             ADD PRP-SURFACE TO
035700                 W-CTXOBL1-SURFACE-CUMUL(TXR-IND)
035800         END-IF
035900     END-IF
036000     PERFORM 3100-LIRE-PROP-I THRU 3100-LIRE-PROP-F.
036100 3200-CUMULER-SURFACE-F.
036200     EXIT.
036300*
036400 3210-TROUVER-INDICE-I.
036500     CONTINUE.
036600 3210-TROUVER-INDICE-F.
036700     EXIT.
036800*
036900*----------------------------------------------------------------
037000*    4000 - CALCUL DE L'OBLIGATION DE TAXE DE LA PERIODE PAR
037100*    CTXOBL1. LE RESULTAT N'EST PAS INSCRIT AU DOSSIER (CF
037200*    BANNIERE DE PROGRAMME) - IL EST SEULEMENT TRACE SI UPSI-0
037300*----------------------------------------------------------------
037400 4000-CALCUL-OBLIG-I.
037500     MOVE OWN-SITU-FAMILIALE   TO W-CTXOBL1-SITU-FAMILIALE
037600     MOVE OWN-A-CHARGE         TO W-CTXOBL1-A-CHARGE
037700     CALL 'CTXOBL1' USING W-CTXOBL1-PARM TXR-TABLE
037800     IF CTXBAT1-TRACE-ON
037900         MOVE OWN-NO-PROPRIO       TO W-TR-NO-PROPRIO
038000         MOVE W-CTXOBL1-TAXE-NETTE TO W-TR-TAXE-NETTE
038100     END-IF.
038200 4000-CALCUL-OBLIG-F.
038300     EXIT.
038400*
038500*----------------------------------------------------------------
038600*    5000 - MAJORATION DE LA DETTE FISCALE PAR CTXDET1 ET
038700*    REECRITURE DU DOSSIER PROPRIETAIRE
038800*----------------------------------------------------------------
038900 5000-MAJORER-DETTE-I.
039000     MOVE OWN-DETTE-FISC       TO W-CTXDET1-DETTE-AVANT
039100     CALL 'CTXDET1' USING W-CTXDET1-PARM
039200     MOVE W-CTXDET1-DETTE-APRES TO OWN-DETTE-FISC
039300     IF W-CTXDET1-EST-MAJOREE
039400         ADD 1                  TO W77-CPT-DEBITEURS
039500         ADD W-CTXDET1-DETTE-AVANT TO W77-CUM-DETTE-AV
039600         ADD W-CTXDET1-DETTE-APRES TO W77-CUM-DETTE-AP
039700     END-IF
039800     REWRITE OWN-ENREG.
039900 5000-MAJORER-DETTE-F.
040000     EXIT.
040100*
040200*----------------------------------------------------------------
040300*    6000 - SELECTION DU PROPRIETAIRE SUR L'ETAT DES DEBITEURS
040400*    S'IL RESTE DEBITEUR APRES MAJORATION (OWN-DETTE-FISC > 0)
040500*----------------------------------------------------------------
040600 6000-SELECT-DEBIT-I.
040700     IF OWN-DETTE-FISC > ZERO
040800         MOVE OWN-NO-PROPRIO   TO RPT-D-NO-PROPRIO
040900         MOVE OWN-NOM          TO RPT-D-NOM
041000         MOVE OWN-PRENOM       TO RPT-D-PRENOM
041100         MOVE OWN-DETTE-FISC   TO RPT-D-DETTE
041200         WRITE RPT-LIGNE-DEBITEUR AFTER ADVANCING 1 LINES
041300     END-IF.
041400 6000-SELECT-DEBIT-F.
041500     EXIT.
041600*
041700*----------------------------------------------------------------
041800*    7000 - VALIDATION DE L'ELIGIBILITE DE LA RELANCE "TOUS LES
041900*    DEBITEURS" PAR CTXOWN1, A PARTIR DU CUMUL DE DEBITEURS DE
042000*    CE RUN. AUCUN ENVOI N'EST DECLENCHE ICI.
042100*----------------------------------------------------------------
042200 7000-NOTIFIER-I.
042300     MOVE W77-CPT-DEBITEURS    TO W-CTXOWN1-NB-DEBITEURS
042400     CALL 'CTXOWN1' USING W-CTXOWN1-PARM
042500                          W-CTXOWN1-NOUVELLES-VAL
042600                          OWN-ENREG
042700     IF CTXBAT1-TRACE-ON AND W-CTXOWN1-CR NOT = ZERO
042800         DISPLAY 'CTXBAT1 - AUCUN DEBITEUR ELIGIBLE A LA RELANCE'
042900     END-IF.
043000 7000-NOTIFIER-F.
043100     EXIT.
043200*
043300*----------------------------------------------------------------
043400*    8000 - EDITION DE LA LIGNE DE TOTAUX EN FIN D'ETAT
043500*----------------------------------------------------------------
043600 8000-ECRIRE-TOTAUX-I.
043700     MOVE 'TOTAL DES DEBITEURS DE LA PASSE' TO RPT-T-LIBELLE
043800     MOVE W77-CPT-DEBITEURS    TO RPT-T-NB-DEBITEURS
043900     MOVE W77-CUM-DETTE-AP     TO RPT-T-CUM-DETTE
044000     WRITE RPT-LIGNE-TOTAUX AFTER ADVANCING 2 LINES.
044100 8000-ECRIRE-TOTAUX-F.
044200     EXIT.
044300*
044400*----------------------------------------------------------------
044500*    9000 - FERMETURE DES FICHIERS
044600*----------------------------------------------------------------
044700 9000-FERMER-I.
044800     CLOSE TAX-RATE-FILE
044900           OWNER-FILE
045000           PROPERTY-FILE
045100           DEBTOR-REPORT.
045200 9000-FERMER-F.
045300     EXIT.

